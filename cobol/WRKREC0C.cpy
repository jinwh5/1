000100*----------------------------------------------------------------*
000200* WRKREC0C
000300* Kurzbeschreibung :: WORKER master record layout -- highway
000400*                     construction crew roster; carried for data-
000500*                     model completeness, ATTIN/SCHIN carry their
000600*                     own WORKER-ID and no current driver opens it
000700*----------------------------------------------------------------*
000800* Vers. | Datum      | von | Kommentar
000900*-------|------------|-----|--------------------------------------
001000* A.00.00|1991-04-02 | kl  | Neuerstellung
001100* A.00.01|1997-08-19 | rjm | added WRKR-STATUS 88-levels
001200* A.00.02|1998-12-04 | kl  | Y2K -- WRKR-HIRE-CCYY widened to 4
001300*----------------------------------------------------------------*
001400*
001500 01  WRKR-RECORD.
001600*----------------------------------------------------------------*
001700*    ** key field
001800*----------------------------------------------------------------*
001900     05  WRKR-ID                 PIC 9(09).
002000     05  WRKR-NAME                PIC X(30).
002100     05  WRKR-GENDER              PIC X(04).
002200     05  WRKR-AGE                 PIC 9(03).
002300     05  WRKR-ID-CARD             PIC X(18).
002400     05  WRKR-PHONE               PIC X(15).
002500     05  WRKR-POSITION            PIC X(20).
002600*----------------------------------------------------------------*
002700*    ** hire date, CCYYMMDD, with a broken-out redefinition for
002800*    ** seniority / anniversary reporting
002900*----------------------------------------------------------------*
003000     05  WRKR-HIRE-DATE           PIC 9(08).
003100     05  WRKR-HIRE-DATE-R REDEFINES WRKR-HIRE-DATE.
003200         10  WRKR-HIRE-CCYY       PIC 9(04).
003300         10  WRKR-HIRE-MM         PIC 9(02).
003400         10  WRKR-HIRE-DD         PIC 9(02).
003500     05  WRKR-STATUS              PIC X(10).
003600         88  WRKR-ACTIVE                     VALUE "ACTIVE    ".
003700         88  WRKR-INACTIVE                   VALUE "INACTIVE  ".
003800     05  WRKR-ADDRESS             PIC X(50).
003900     05  WRKR-REMARKS             PIC X(100).
004000     05  FILLER                   PIC X(33).
004100*
