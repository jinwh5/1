000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. PRGDRV0O.
000400 AUTHOR. R. J. MUELLER.
000500 INSTALLATION. HWY-DIV DATA PROCESSING.
000600 DATE-WRITTEN. 1995-07-01.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2009-02-17
001200* Letzte Version   :: A.00.06
001300* Kurzbeschreibung :: Batchlauf Baufortschritt-Verzugspruefung --
001400*                     ermittelt je Fortschrittssatz der Datei
001500*                     PRGIN den Status (COMPLETED/DELAYED/IN-
001600*                     PROGRESS) sowie die beiden Selektionskenn-
001700*                     zeichen DELAYED-BY-DATE und BEHIND-SCHEDULE
001800* Auftrag          :: HWY-133 HWY-256 HWY-410
001900*                     12345678901234567
002000* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002200*----------------------------------------------------------------*
002300* Vers. | Datum      | von | Kommentar                           *
002400*-------|------------|-----|-------------------------------------*
002500*A.00.00|1995-07-01  | rjm | Neuerstellung
002600*A.00.01|1996-09-24  | kl  | DELAYED-BY-DATE und BEHIND-SCHEDULE
002700*       |            |     | als eigenstaendige Kennzeichen statt
002800*       |            |     | eines gemeinsamen Flags (HWY-133)
002900*A.00.02|1998-12-01  | kl  | Y2K -- PLANNED-END-DATE-Vergleich auf
003000*       |            |     | CCYY umgestellt
003100*A.00.03|2000-05-19  | jhs | Laufdatum jetzt ueber GETSTARTUPTEXT
003200*       |            |     | eingelesen statt fest verdrahtet
003300*A.00.04|2003-11-03  | dpw | STATUS = COMPLETED sperrt DELAYED
003400*       |            |     | unabhaengig vom Datumsvergleich
003500*       |            |     | (HWY-256)
003600*A.00.05|2007-06-08  | jhs | BEHIND-SCHEDULE-Pruefung von der
003700*       |            |     | DELAYED-BY-DATE-Pruefung entkoppelt,
003800*       |            |     | beides eigene, unabhaengige Durch-
003900*       |            |     | laeufe (HWY-410)
004000*A.00.06|2009-02-17  | dpw | PRGIN/PRGOUT auf 508 Bytes verbrei-
004100*       |            |     | tert (war 400) -- DELAYED-BY-DATE,
004200*       |            |     | BEHIND-SCHEDULE und das Ende von
004300*       |            |     | PRG-REMARKS wurden beim Herausschr-
004400*       |            |     | eiben auf PRGOUT abgeschnitten
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900*
005000* Liest die Fortschrittsdatei PRGIN satzweise (B100-VERARBEITUNG).
005100* Je Satz wird zunaechst der Status neu ermittelt (C100-STATUS):
005200* ein bereits als COMPLETED gemeldeter Satz bleibt COMPLETED;
005300* sonst gilt DELAYED, wenn der Ist-Fortschritt unter dem Soll-
005400* Fortschritt liegt, oder wenn ein Soll-Endtermin gesetzt und
005500* ueberschritten ist; andernfalls IN-PROGRESS.  Anschliessend
005600* werden die beiden Selektionskennzeichen unabhaengig voneinander
005700* gesetzt (C200-DELAYED-BY-DATE / C300-BEHIND-SCHEDULE) -- sie
005800* dienen der Aufbereitung getrennter Auszugslisten und sind keine
005900* Fortpflanzung von C100-STATUS.  Das Laufdatum kommt per
006000* GETSTARTUPTEXT aus dem Batch-Parameter (P100-GETSTARTUPTEXT).
006100*
006200******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     SWITCH-15 IS ANZEIGE-VERSION
006800         ON STATUS IS SHOW-VERSION
006900     CLASS ALPHNUM IS "0123456789"
007000                      "abcdefghijklmnopqrstuvwxyz"
007100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007200                      " .,;-_".
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT PROGRESS-IN  ASSIGN TO "PRGIN"
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS REC-STATUS.
007900     SELECT PROGRESS-OUT ASSIGN TO "PRGOUT"
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS REC-STATUS.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600 FD  PROGRESS-IN
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 508 CHARACTERS.
008900 01  PRGIN-RECORD                 PIC X(508).
009000
009100 FD  PROGRESS-OUT
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 508 CHARACTERS.
009400 01  PRGOUT-RECORD                PIC X(508).
009500
009600 WORKING-STORAGE SECTION.
009700*----------------------------------------------------------------*
009800* Satzbild Baufortschritt -- Praefix PRG
009900*----------------------------------------------------------------*
010000     COPY PRGREC0C.
010100
010200*----------------------------------------------------------------*
010300* Schalter, Comp- und Display-Felder des Hauses, Laufdatum
010400*----------------------------------------------------------------*
010500     COPY SCHALTR0C.
010600
010700*----------------------------------------------------------------*
010800* Felder mit konstantem Inhalt: Praefix K
010900*----------------------------------------------------------------*
011000 01          KONSTANTE-FELDER.
011100     05      K-MODUL             PIC X(08)       VALUE "PRGDRV0O".
011200     05      K-MODUL-VERS        PIC X(08)       VALUE "A.00.06 ".
011300     05      FILLER              PIC X(04)          VALUE SPACES.
011400
011500*----------------------------------------------------------------*
011600* Uebergabebereich GETSTARTUPTEXT -- liefert das Laufdatum als
011700* Batch-Parameter (CCYYMMDD)
011800*----------------------------------------------------------------*
011900 01          STUP-PARAMETER.
012000     05      STUP-PORTION        PIC S9(04) COMP    VALUE 1.
012100     05      STUP-TEXT           PIC X(30)          VALUE SPACES.
012200     05      STUP-RESULT         PIC S9(04) COMP.
012300     05      FILLER              PIC X(04)          VALUE SPACES.
012400
012500*----------------------------------------------------------------*
012600* Statistikfelder -- Praefix ST
012700*----------------------------------------------------------------*
012800 01          END-STATISTIK.
012900     05      ST-GELESEN          PIC S9(09) COMP    VALUE ZERO.
013000     05      ST-DELAYED-BY-DATE  PIC S9(09) COMP    VALUE ZERO.
013100     05      ST-BEHIND-SCHEDULE  PIC S9(09) COMP    VALUE ZERO.
013200     05      FILLER              PIC X(04)          VALUE SPACES.
013300
013400 PROCEDURE DIVISION.
013500
013600******************************************************************
013700* Steuerungs-Section
013800******************************************************************
013900 A100-STEUERUNG SECTION.
014000 A100-00.
014100     IF  SHOW-VERSION
014200         DISPLAY K-MODUL " VERSION " K-MODUL-VERS
014300         STOP RUN
014400     END-IF
014500
014600     PERFORM B000-VORLAUF
014700
014800     IF  PRG-ABBRUCH
014900         CONTINUE
015000     ELSE
015100         PERFORM B100-VERARBEITUNG
015200                 UNTIL FILE-EOF
015300     END-IF
015400
015500     PERFORM B090-ENDE
015600     STOP RUN
015700     .
015800 A100-99.
015900     EXIT.
016000
016100******************************************************************
016200* Vorlauf -- Laufdatum holen, Dateien oeffnen, ersten Satz lesen
016300******************************************************************
016400 B000-VORLAUF SECTION.
016500 B000-00.
016600     PERFORM C000-INIT
016700     PERFORM P100-GETSTARTUPTEXT
016800
016900     OPEN INPUT  PROGRESS-IN
017000     IF  NOT FILE-OK
017100         DISPLAY "PRGIN OPEN FEHLER REC-STATUS = " REC-STATUS
017200         SET PRG-ABBRUCH TO TRUE
017300     END-IF
017400
017500     IF  PRG-OK
017600         OPEN OUTPUT PROGRESS-OUT
017700         IF  NOT FILE-OK
017800             DISPLAY "PRGOUT OPEN FEHLER REC-STATUS = " REC-STATUS
017900             SET PRG-ABBRUCH TO TRUE
018000         END-IF
018100     END-IF
018200
018300     IF  PRG-OK
018400         PERFORM B200-READ-PRGIN
018500     END-IF
018600     .
018700 B000-99.
018800     EXIT.
018900
019000******************************************************************
019100* Ende -- Dateien schliessen, Statistik ausgeben
019200******************************************************************
019300 B090-ENDE SECTION.
019400 B090-00.
019500     IF  PRG-ABBRUCH
019600         DISPLAY ">>> ABBRUCH PRGDRV0O <<<"
019700     ELSE
019800         CLOSE PROGRESS-IN
019900         CLOSE PROGRESS-OUT
020000         MOVE ST-GELESEN         TO D-NUM9
020100         DISPLAY "SAETZE GELESEN         : " D-NUM9
020200         MOVE ST-DELAYED-BY-DATE TO D-NUM9
020300         DISPLAY "DELAYED-BY-DATE        : " D-NUM9
020400         MOVE ST-BEHIND-SCHEDULE TO D-NUM9
020500         DISPLAY "BEHIND-SCHEDULE        : " D-NUM9
020600         DISPLAY ">>> PRGDRV0O ENDE OK <<<"
020700     END-IF
020800     .
020900 B090-99.
021000     EXIT.
021100
021200******************************************************************
021300* Verarbeitung eines Fortschrittssatzes -- Status neu ermitteln,
021400* Selektionskennzeichen setzen, Satz herausschreiben, naechsten
021500* Satz lesen
021600******************************************************************
021700 B100-VERARBEITUNG SECTION.
021800 B100-00.
021900     ADD 1 TO ST-GELESEN
022000
022100     PERFORM C100-STATUS
022200     PERFORM C200-DELAYED-BY-DATE
022300     PERFORM C300-BEHIND-SCHEDULE
022400
022500     MOVE PRG-RECORD TO PRGOUT-RECORD
022600     WRITE PRGOUT-RECORD
022700
022800     PERFORM B200-READ-PRGIN
022900     .
023000 B100-99.
023100     EXIT.
023200
023300******************************************************************
023400* Naechsten Satz aus PRGIN lesen
023500******************************************************************
023600 B200-READ-PRGIN SECTION.
023700 B200-00.
023800     READ PROGRESS-IN INTO PRG-RECORD
023900         AT END SET FILE-EOF TO TRUE
024000     END-READ
024100     .
024200 B200-99.
024300     EXIT.
024400
024500******************************************************************
024600* Statusermittlung -- Regel 5 des Fachbereichs (Verzugspruefung)
024700*
024800* COMPLETED bleibt COMPLETED.  Sonst DELAYED, wenn ACTUAL-PROGRESS
024900* unter PLANNED-PROGRESS liegt, oder wenn ein Soll-Endtermin
025000* gesetzt (ungleich ZERO) und dieser vor dem Laufdatum liegt.
025100* Andernfalls IN-PROGRESS.
025200******************************************************************
025300 C100-STATUS SECTION.
025400 C100-00.
025500     IF  PRG-STAT-COMPLETED
025600         CONTINUE
025700     ELSE
025800       IF  PRG-ACTUAL-PROGRESS < PRG-PLANNED-PROGRESS
025900           SET PRG-STAT-DELAYED TO TRUE
026000       ELSE
026100         IF  PRG-PLANNED-END-DATE NOT = ZERO
026200         AND PRG-PLANNED-END-DATE < WS-RUN-DATE
026300             SET PRG-STAT-DELAYED TO TRUE
026400         ELSE
026500             SET PRG-STAT-IN-PROGRESS TO TRUE
026600         END-IF
026700       END-IF
026800     END-IF
026900     .
027000 C100-99.
027100     EXIT.
027200
027300******************************************************************
027400* Kennzeichen DELAYED-BY-DATE -- eigenstaendige Selektion fuer die
027500* Auszugsliste "Termine ueberschritten", unabhaengig C100-STATUS
027600******************************************************************
027700 C200-DELAYED-BY-DATE SECTION.
027800 C200-00.
027900     IF  PRG-PLANNED-END-DATE NOT = ZERO
028000     AND PRG-PLANNED-END-DATE < WS-RUN-DATE
028100         SET PRG-DBD-YES TO TRUE
028200         ADD 1 TO ST-DELAYED-BY-DATE
028300     ELSE
028400         SET PRG-DBD-NO TO TRUE
028500     END-IF
028600     .
028700 C200-99.
028800     EXIT.
028900
029000******************************************************************
029100* Kennzeichen BEHIND-SCHEDULE -- eigenstaendige Selektion fuer die
029200* Auszugsliste "Ist unter Soll", unabhaengig von C100-STATUS und
029300* von C200-DELAYED-BY-DATE
029400******************************************************************
029500 C300-BEHIND-SCHEDULE SECTION.
029600 C300-00.
029700     IF  PRG-ACTUAL-PROGRESS < PRG-PLANNED-PROGRESS
029800         SET PRG-BS-YES TO TRUE
029900         ADD 1 TO ST-BEHIND-SCHEDULE
030000     ELSE
030100         SET PRG-BS-NO TO TRUE
030200     END-IF
030300     .
030400 C300-99.
030500     EXIT.
030600
030700******************************************************************
030800* Initialisierung von Feldern und Strukturen
030900******************************************************************
031000 C000-INIT SECTION.
031100 C000-00.
031200     INITIALIZE SCHALTER
031300     .
031400 C000-99.
031500     EXIT.
031600
031700******************************************************************
031800* Laufdatum aus dem Batch-Parameter holen -- Format CCYYMMDD
031900******************************************************************
032000 P100-GETSTARTUPTEXT SECTION.
032100 P100-00.
032200     MOVE 1 TO STUP-PORTION
032300     MOVE SPACES TO STUP-TEXT
032400     ENTER "GETSTARTUPTEXT" USING STUP-PORTION
032500                             GIVING STUP-TEXT STUP-RESULT
032600
032700     IF  STUP-RESULT = ZERO AND STUP-TEXT NOT = SPACES
032800         MOVE STUP-TEXT(1:8) TO WS-RUN-DATE
032900     ELSE
033000         DISPLAY "KEIN LAUFDATUM-PARAMETER -- ABBRUCH"
033100         SET PRG-ABBRUCH TO TRUE
033200     END-IF
033300     .
033400 P100-99.
033500     EXIT.
033600
033700******************************************************************
033800* ENDE Source-Programm
033900******************************************************************
