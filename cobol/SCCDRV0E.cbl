000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. SCCDRV0O.
000400 AUTHOR. R. J. MUELLER.
000500 INSTALLATION. HWY-DIV DATA PROCESSING.
000600 DATE-WRITTEN. 1995-03-22.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2005-02-11
001200* Letzte Version   :: A.00.05
001300* Kurzbeschreibung :: Batchlauf Terminkonflikt-Pruefung -- prueft
001400*                     fuer jeden Schichteintrag der Datei SCHIN,
001500*                     ob er sich mit einem anderen Schichteintrag
001600*                     desselben Mitarbeiters am selben Tag
001700*                     zeitlich ueberschneidet
001800* Auftrag          :: HWY-121 HWY-241 HWY-403
001900*                     12345678901234567
002000* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002200*----------------------------------------------------------------*
002300* Vers. | Datum      | von | Kommentar                           *
002400*-------|------------|-----|-------------------------------------*
002500*A.00.00|1995-03-22  | rjm | Neuerstellung
002600*A.00.01|1996-11-05  | kl  | Tabellengroesse SCH-TABLE von 500 auf
002700*       |            |     | 2000 erhoeht (HWY-121)
002800*A.00.02|1998-12-01  | kl  | Y2K -- Datumsvergleich auf CCYY
002900*       |            |     | umgestellt
003000*A.00.03|2001-09-30  | jhs | CONFLICT-DESCR wird jetzt mit der ID
003100*       |            |     | des kollidierenden Satzes gefuellt
003200*       |            |     | (HWY-241)
003300*A.00.04|2003-04-17  | dpw | Abbruch bei ueberlaufender SCH-TABLE
003400*       |            |     | statt stillschweigendem Abschneiden
003500*A.00.05|2005-02-11  | jhs | Reihenfolge SCHEDULE-OUT = SCHIN
003600*       |            |     | sichergestellt (HWY-403)
003700*----------------------------------------------------------------*
003800*
003900* Programmbeschreibung
004000* --------------------
004100*
004200* Da dieser Rechner keine ISAM-Unterstuetzung mehr hat (Phase-2-
004300* Uebersetzung ohne DB), wird die gesamte Datei SCHIN zunaechst in
004400* die Tabelle SCH-TABLE eingelesen (B050-LADEN).  Anschliessend
004500* wird jeder Tabelleneintrag gegen alle anderen Eintraege mit
004600* gleicher WORKER-ID und gleichem DATE geprueft (B100-VERARBEITUNG
004700* / B200-CHECK-OVERLAP).  Ein Eintrag wird nie gegen sich selbst
004800* geprueft.  Nach der Pruefung wird die Tabelle unveraendert in
004900* der Einlesereihenfolge auf SCHOUT herausgeschrieben.
005000*
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     SWITCH-15 IS ANZEIGE-VERSION
005700         ON STATUS IS SHOW-VERSION
005800     CLASS ALPHNUM IS "0123456789"
005900                      "abcdefghijklmnopqrstuvwxyz"
006000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006100                      " .,;-_".
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SCHEDULE-IN  ASSIGN TO "SCHIN"
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS REC-STATUS.
006800     SELECT SCHEDULE-OUT ASSIGN TO "SCHOUT"
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS REC-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  SCHEDULE-IN
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 600 CHARACTERS.
007800 01  SCHIN-RECORD                PIC X(600).
007900
008000 FD  SCHEDULE-OUT
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 600 CHARACTERS.
008300 01  SCHOUT-RECORD               PIC X(600).
008400
008500 WORKING-STORAGE SECTION.
008600*----------------------------------------------------------------*
008700* Satzbild Schichteinteilung -- Praefix SCH
008800*----------------------------------------------------------------*
008900     COPY SCHREC0C.
009000
009100*----------------------------------------------------------------*
009200* Schalter, Comp- und Display-Felder des Hauses
009300*----------------------------------------------------------------*
009400     COPY SCHALTR0C.
009500
009600*----------------------------------------------------------------*
009700* Felder mit konstantem Inhalt: Praefix K
009800*----------------------------------------------------------------*
009900 01          KONSTANTE-FELDER.
010000     05      K-MODUL             PIC X(08)       VALUE "SCCDRV0O".
010100     05      K-MODUL-VERS        PIC X(08)       VALUE "A.00.05 ".
010200     05      K-MAX-TAB           PIC S9(04) COMP    VALUE 2000.
010300     05      FILLER              PIC X(04)          VALUE SPACES.
010400
010500*----------------------------------------------------------------*
010600* Tabelle aller Schichteintraege -- Praefix T, gleiche Feldfolge
010700* wie SCHREC0C, damit satzweise per MOVE ein-/ausgelagert werden
010800* kann
010900*----------------------------------------------------------------*
011000 01          SCH-TABLE.
011100     05      SCH-TAB-ENTRY OCCURS 2000 TIMES
011200                           INDEXED BY SCH-IDX SCH-IDX2.
011300         COPY SCHREC0C REPLACING LEADING ==SCH-== BY ==T-==.
011400
011500*----------------------------------------------------------------*
011600* Arbeitsfelder Konfliktpruefung -- Praefix C
011700*----------------------------------------------------------------*
011800 01          SCC-ARBEITSFELDER.
011900     05      SCC-CONFLICT-ID     PIC 9(09).
012000     05      FILLER              PIC X(04).
012100
012200 PROCEDURE DIVISION.
012300
012400******************************************************************
012500* Steuerungs-Section
012600******************************************************************
012700 A100-STEUERUNG SECTION.
012800 A100-00.
012900     IF  SHOW-VERSION
013000         DISPLAY K-MODUL " VERSION " K-MODUL-VERS
013100         STOP RUN
013200     END-IF
013300
013400     PERFORM B000-VORLAUF
013500
013600     IF  PRG-ABBRUCH
013700         CONTINUE
013800     ELSE
013900         PERFORM B100-VERARBEITUNG
014000                 VARYING SCH-IDX FROM 1 BY 1
014100                 UNTIL SCH-IDX > C9-COUNT
014200         PERFORM B300-SCHREIBEN
014300     END-IF
014400
014500     PERFORM B090-ENDE
014600     STOP RUN
014700     .
014800 A100-99.
014900     EXIT.
015000
015100******************************************************************
015200* Vorlauf -- Dateien oeffnen, Tabelle laden
015300******************************************************************
015400 B000-VORLAUF SECTION.
015500 B000-00.
015600     PERFORM C000-INIT
015700
015800     OPEN INPUT  SCHEDULE-IN
015900     IF  NOT FILE-OK
016000         DISPLAY "SCHIN OPEN FEHLER REC-STATUS = " REC-STATUS
016100         SET PRG-ABBRUCH TO TRUE
016200     END-IF
016300
016400     IF  PRG-OK
016500         OPEN OUTPUT SCHEDULE-OUT
016600         IF  NOT FILE-OK
016700             DISPLAY "SCHOUT OPEN FEHLER REC-STATUS = " REC-STATUS
016800             SET PRG-ABBRUCH TO TRUE
016900         END-IF
017000     END-IF
017100
017200     IF  PRG-OK
017300         PERFORM B050-LADEN
017400             UNTIL FILE-EOF OR PRG-ABBRUCH
017500     END-IF
017600     .
017700 B000-99.
017800     EXIT.
017900
018000******************************************************************
018100* Ende -- Dateien schliessen
018200******************************************************************
018300 B090-ENDE SECTION.
018400 B090-00.
018500     IF  PRG-ABBRUCH
018600         DISPLAY ">>> ABBRUCH SCCDRV0O <<<"
018700     ELSE
018800         CLOSE SCHEDULE-IN
018900         CLOSE SCHEDULE-OUT
019000         MOVE C9-COUNT TO D-NUM9
019100         DISPLAY "SAETZE GEPRUEFT   : " D-NUM9
019200         DISPLAY ">>> SCCDRV0O ENDE OK <<<"
019300     END-IF
019400     .
019500 B090-99.
019600     EXIT.
019700
019800******************************************************************
019900* Ganze Datei SCHIN in die Tabelle SCH-TABLE einlesen
020000******************************************************************
020100 B050-LADEN SECTION.
020200 B050-00.
020300     READ SCHEDULE-IN INTO SCHIN-RECORD
020400         AT END SET FILE-EOF TO TRUE
020500     END-READ
020600
020700     IF  NOT FILE-EOF
020800         IF  C9-COUNT >= K-MAX-TAB
020900             DISPLAY ">>> SCH-TABLE VOLL -- MAX " K-MAX-TAB
021000             SET PRG-ABBRUCH TO TRUE
021100         ELSE
021200             ADD 1 TO C9-COUNT
021300             SET SCH-IDX TO C9-COUNT
021400             MOVE SCHIN-RECORD TO SCH-TAB-ENTRY(SCH-IDX)
021500         END-IF
021600     END-IF
021700     .
021800 B050-99.
021900     EXIT.
022000
022100******************************************************************
022200* Verarbeitung -- ein Tabelleneintrag pro Aufruf, Regel 3 des
022300* Fachbereichs (Terminkonflikt)
022400******************************************************************
022500 B100-VERARBEITUNG SECTION.
022600 B100-00.
022700     SET MATCH-NOT-FOUND TO TRUE
022800     SET T-CONFLICT-NONE(SCH-IDX) TO TRUE
022900
023000     PERFORM B200-CHECK-OVERLAP
023100             VARYING SCH-IDX2 FROM 1 BY 1
023200             UNTIL SCH-IDX2 > C9-COUNT OR MATCH-FOUND
023300     .
023400 B100-99.
023500     EXIT.
023600
023700******************************************************************
023800* Vergleich Tabelleneintrag SCH-IDX (neu) gegen SCH-IDX2
023900******************************************************************
024000 B200-CHECK-OVERLAP SECTION.
024100 B200-00.
024200     IF  T-ID(SCH-IDX)        = T-ID(SCH-IDX2)
024300         CONTINUE
024400     ELSE
024500       IF T-WORKER-ID(SCH-IDX) NOT = T-WORKER-ID(SCH-IDX2)
024600       OR T-DATE(SCH-IDX)      NOT = T-DATE(SCH-IDX2)
024700           CONTINUE
024800       ELSE
024900         IF T-START-TIME(SCH-IDX) NOT > T-END-TIME(SCH-IDX2)
025000         AND T-END-TIME(SCH-IDX)   NOT < T-START-TIME(SCH-IDX2)
025100             SET MATCH-FOUND TO TRUE
025200             SET T-CONFLICT-FOUND(SCH-IDX) TO TRUE
025300             MOVE T-ID(SCH-IDX2) TO SCC-CONFLICT-ID
025400             STRING "UEBERSCHNEIDUNG MIT SCHICHT-ID "
025500                    SCC-CONFLICT-ID
025600                    DELIMITED BY SIZE
025700               INTO T-CONFLICT-DESCR(SCH-IDX)
025800         END-IF
025900       END-IF
026000     END-IF
026100     .
026200 B200-99.
026300     EXIT.
026400
026500******************************************************************
026600* Tabelle in Einlesereihenfolge auf SCHOUT herausschreiben
026700******************************************************************
026800 B300-SCHREIBEN SECTION.
026900 B300-00.
027000     PERFORM B310-SCHREIBEN-EINS
027100             VARYING SCH-IDX FROM 1 BY 1
027200             UNTIL SCH-IDX > C9-COUNT
027300     .
027400 B300-99.
027500     EXIT.
027600
027700******************************************************************
027800* Einen Tabelleneintrag auf SCHOUT herausschreiben
027900******************************************************************
028000 B310-SCHREIBEN-EINS SECTION.
028100 B310-00.
028200     MOVE SCH-TAB-ENTRY(SCH-IDX) TO SCHOUT-RECORD
028300     WRITE SCHOUT-RECORD
028400     .
028500 B310-99.
028600     EXIT.
028700
028800******************************************************************
028900* Initialisierung von Feldern und Strukturen
029000******************************************************************
029100 C000-INIT SECTION.
029200 C000-00.
029300     INITIALIZE SCHALTER
029400     MOVE ZERO TO C9-COUNT
029500     .
029600 C000-99.
029700     EXIT.
029800
029900******************************************************************
030000* ENDE Source-Programm
030100******************************************************************
