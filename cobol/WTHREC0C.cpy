000100*----------------------------------------------------------------*
000200* WTHREC0C
000300* Kurzbeschreibung :: WEATHER-INFO lookup record, keyed by
000400*                     LOCATION + DATE -- fed to WTHDRV0O and
000500*                     copied out onto matching SCHEDULE entries
000600*----------------------------------------------------------------*
000700* Vers. | Datum      | von | Kommentar
000800*-------|------------|-----|--------------------------------------
000900* A.00.00|1994-03-15 | rjm | Neuerstellung
001000* A.00.01|1998-12-04 | kl  | Y2K -- WTH-DATE-CCYY widened to 4
001100* A.00.02|2009-02-17 | dpw | FILLER widened 30 to 70 -- record
001200*        |            |     | totalled 360, WTHIN/WTHOUT FDs run
001300*        |            |     | 400 (housekept, no field truncated)
001400*----------------------------------------------------------------*
001500*
001600 01  WTH-RECORD.
001700*----------------------------------------------------------------*
001800*    ** key field -- logical key LOCATION + DATE, no ISAM support
001900*    ** in this shop's phase-2 compile so WTHDRV0O carries the
002000*    ** whole file in a table and SEARCHes it
002100*----------------------------------------------------------------*
002200     05  WTH-ID                   PIC 9(09).
002300     05  WTH-LOCATION             PIC X(30).
002400     05  WTH-DATE                 PIC 9(08).
002500     05  WTH-DATE-R REDEFINES WTH-DATE.
002600         10  WTH-DATE-CCYY        PIC 9(04).
002700         10  WTH-DATE-MM          PIC 9(02).
002800         10  WTH-DATE-DD          PIC 9(02).
002900     05  WTH-CONDITION            PIC X(10).
003000     05  WTH-TEMPERATURE          PIC S9(03)V9(01).
003100     05  WTH-RAINFALL             PIC S9(03)V9(01).
003200     05  WTH-WIND-SPEED           PIC S9(03)V9(01).
003300     05  WTH-ALERT                PIC X(60).
003400*----------------------------------------------------------------*
003500*    ** computed by WTHDRV0O, same thresholds it applies to
003600*    ** SCHEDULE-OUT
003700*----------------------------------------------------------------*
003800     05  WTH-SUITABLE-FOR-WORK    PIC X(01).
003900         88  WTH-SUITABLE                    VALUE "Y".
004000         88  WTH-NOT-SUITABLE                VALUE "N".
004100     05  WTH-WORK-SUGGESTION      PIC X(200).
004200     05  FILLER                   PIC X(70).
004300*
