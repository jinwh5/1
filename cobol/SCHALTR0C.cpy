000100*----------------------------------------------------------------*
000200* SCHALTR0C
000300* Kurzbeschreibung :: shop-standard switches, counters and
000400*                     constants work area, shared by all
000500*                     HWY-xxx batch drivers
000600*----------------------------------------------------------------*
000700* Vers. | Datum      | von | Kommentar
000800*-------|------------|-----|--------------------------------------
000900* A.00.00|1991-04-02 | kl  | Neuerstellung
001000* A.00.01|1994-11-14 | rjm | added WS-RUN-DATE-AREA for the
001100*        |            |     | progress-delay run parameter
001200* A.00.02|1998-11-30 | kl  | Y2K -- WS-RUN-CCYY widened to 4
001300*----------------------------------------------------------------*
001400*
001500 01  COMP-FELDER.
001600     05  C4-ANZ              PIC S9(04) COMP.
001700     05  C4-COUNT            PIC S9(04) COMP.
001800     05  C4-I1               PIC S9(04) COMP.
001900     05  C4-I2               PIC S9(04) COMP.
002000     05  C4-SUB              PIC S9(04) COMP.
002100     05  C4-MINUTES          PIC S9(04) COMP.
002200     05  C9-ANZ              PIC S9(09) COMP.
002300     05  C9-COUNT            PIC S9(09) COMP.
002400*
002500*----------------------------------------------------------------*
002600* Display-Felder: Praefix D -- used only for DISPLAY diagnostics
002700*----------------------------------------------------------------*
002800 01  DISPLAY-FELDER.
002900     05  D-NUM4              PIC -9(04).
003000     05  D-NUM9              PIC 9(09).
003100     05  D-TEXT              PIC X(60).
003200*
003300*----------------------------------------------------------------*
003400* Conditional-Felder
003500*----------------------------------------------------------------*
003600 01  SCHALTER.
003700     05  PRG-STATUS          PIC 9       VALUE ZERO.
003800         88  PRG-OK                          VALUE ZERO.
003900         88  PRG-NOK                         VALUE 1 THRU 9.
004000         88  PRG-ABBRUCH                     VALUE 9.
004100     05  REC-STATUS          PIC X(02)   VALUE SPACES.
004200         88  FILE-OK                         VALUE "00".
004300         88  FILE-EOF                        VALUE "10".
004400         88  FILE-NOK                        VALUE "01" THRU "09"
004500                                                   "11" THRU "99".
004600     05  MATCH-STATUS        PIC X       VALUE "N".
004700         88  MATCH-FOUND                     VALUE "Y".
004800         88  MATCH-NOT-FOUND                 VALUE "N".
004900*
005000*----------------------------------------------------------------*
005100* Batch run-date parameter (today's date, passed at JCL/param
005200* level in production; hard-set here for the standalone driver)
005300*----------------------------------------------------------------*
005400 01  WS-RUN-DATE-AREA.
005500     05  WS-RUN-DATE             PIC 9(08) VALUE ZEROES.
005600     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
005700         10  WS-RUN-CCYY         PIC 9(04).
005800         10  WS-RUN-MM           PIC 9(02).
005900         10  WS-RUN-DD           PIC 9(02).
006000     05  FILLER                  PIC X(08) VALUE SPACES.
006100*
