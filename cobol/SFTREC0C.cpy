000100*----------------------------------------------------------------*
000200* SFTREC0C
000300* Kurzbeschreibung :: SAFETY-RECORD layout -- carried for data-
000400*                     model completeness only; no batch driver in
000500*                     this run opens it (plain CRUD/filter on the
000600*                     on-line side, no derived fields)
000700*----------------------------------------------------------------*
000800* Vers. | Datum      | von | Kommentar
000900*-------|------------|-----|--------------------------------------
001000* A.00.00|1996-02-19 | jhs | Neuerstellung
001100* A.00.01|1998-12-04 | kl  | Y2K -- SFT-OCCUR-TS widened to CCYY
001200*----------------------------------------------------------------*
001300*
001400 01  SFT-RECORD.
001500*----------------------------------------------------------------*
001600*    ** key field
001700*----------------------------------------------------------------*
001800     05  SFT-ID                   PIC 9(09).
001900     05  SFT-WORKER-ID            PIC 9(09).
002000     05  SFT-PROJECT-ID           PIC 9(09).
002100     05  SFT-EVENT-TYPE           PIC X(20).
002200     05  SFT-SEVERITY-LEVEL       PIC X(10).
002300     05  SFT-DESCRIPTION          PIC X(100).
002400     05  SFT-LOCATION             PIC X(30).
002500     05  SFT-OCCURRENCE-TS        PIC 9(14).
002600     05  SFT-OCCURRENCE-TS-R REDEFINES SFT-OCCURRENCE-TS.
002700         10  SFT-OCC-DATE         PIC 9(08).
002800         10  SFT-OCC-HH           PIC 9(02).
002900         10  SFT-OCC-MI           PIC 9(02).
003000         10  SFT-OCC-SS           PIC 9(02).
003100     05  SFT-STATUS               PIC X(10).
003200     05  SFT-MEASURES             PIC X(100).
003300     05  SFT-REMARKS              PIC X(100).
003400     05  FILLER                   PIC X(35).
003500*
