000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. STADRV0O.
000400 AUTHOR. R. J. MUELLER.
000500 INSTALLATION. HWY-DIV DATA PROCESSING.
000600 DATE-WRITTEN. 1994-01-10.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2004-06-02
001200* Letzte Version   :: A.00.04
001300* Kurzbeschreibung :: Batchlauf Anwesenheitsstatistik -- zaehlt
001400*                     die Anwesenheitssaetze eines Datumsbereichs
001500*                     nach Status und schreibt den Statistikreport
001600*                     ATSRPT
001700* Auftrag          :: HWY-119 HWY-240 HWY-401
001800*                     12345678901234567
001900* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Vers. | Datum      | von | Kommentar                           *
002300*-------|------------|-----|-------------------------------------*
002400*A.00.00|1994-01-10  | rjm | Neuerstellung
002500*A.00.01|1996-09-18  | kl  | Datumsbereich wird jetzt ueber
002600*       |            |     | P100-GETSTARTUPTEXT geholt statt
002700*       |            |     | fest codiert (HWY-119)
002800*A.00.02|1998-12-01  | kl  | Y2K -- Vergleich der Datumsfelder
002900*       |            |     | auf CCYY, JJ-Vergleiche entfernt
003000*A.00.03|2001-08-27  | jhs | Kopfzeile des Reports um START/END-
003100*       |            |     | DATE ergaenzt (HWY-240)
003200*A.00.04|2004-06-02  | dpw | GESAMT-COUNT wird nun unabhaengig von
003300*       |            |     | den vier Status-Zaehlern mitgefuehrt
003400*       |            |     | (HWY-401)
003500*----------------------------------------------------------------*
003600*
003700* Programmbeschreibung
003800* --------------------
003900*
004000* Liest die Anwesenheitsdatei ATTIN vollstaendig durch.  Ein Satz
004100* zaehlt zum GESAMT-COUNT, wenn sein ATT-DATE im uebergebenen
004200* Bereich WS-START-DATE bis WS-END-DATE liegt (beidseitig
004300* eingeschlossen).  Zusaetzlich wird er, sofern das Datum im
004400* Bereich liegt, dem passenden der vier Statuszaehler zugeschlagen
004500* (NORMAL / LATE / EARLYLEAVE / ABSENT).  Am Ende der Datei wird
004600* eine Kopfzeile und eine Summenzeile auf den Report ATSRPT
004700* geschrieben.
004800*
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     SWITCH-15 IS ANZEIGE-VERSION
005500         ON STATUS IS SHOW-VERSION
005600     CLASS ALPHNUM IS "0123456789"
005700                      "abcdefghijklmnopqrstuvwxyz"
005800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005900                      " .,;-_".
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT ATTENDANCE-IN  ASSIGN TO "ATTIN"
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS REC-STATUS.
006600     SELECT ATTENDANCE-STATS-RPT ASSIGN TO "ATSRPT"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS REC-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  ATTENDANCE-IN
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 200 CHARACTERS.
007600 01  ATTIN-RECORD                PIC X(200).
007700
007800 FD  ATTENDANCE-STATS-RPT
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 53 CHARACTERS.
008100 01  ATSRPT-LINE                 PIC X(53).
008200
008300 WORKING-STORAGE SECTION.
008400*----------------------------------------------------------------*
008500* Satzbild Anwesenheit -- Praefix ATT
008600*----------------------------------------------------------------*
008700     COPY ATTREC0C.
008800
008900*----------------------------------------------------------------*
009000* Schalter, Comp- und Display-Felder des Hauses
009100*----------------------------------------------------------------*
009200     COPY SCHALTR0C.
009300
009400*----------------------------------------------------------------*
009500* Felder mit konstantem Inhalt: Praefix K
009600*----------------------------------------------------------------*
009700 01          KONSTANTE-FELDER.
009800     05      K-MODUL             PIC X(08)       VALUE "STADRV0O".
009900     05      K-MODUL-VERS        PIC X(08)       VALUE "A.00.04 ".
010000     05      FILLER              PIC X(04)          VALUE SPACES.
010100
010200*----------------------------------------------------------------*
010300* Datumsbereich-Parameter, ueber STARTUP-TEXT hereingeholt
010400*----------------------------------------------------------------*
010500 01          STA-PARM-BEREICH.
010600     05      WS-START-DATE       PIC 9(08) VALUE ZEROES.
010700     05      WS-START-DATE-R REDEFINES WS-START-DATE.
010800         10  WS-START-CCYY       PIC 9(04).
010900         10  WS-START-MM         PIC 9(02).
011000         10  WS-START-DD         PIC 9(02).
011100     05      WS-END-DATE         PIC 9(08) VALUE ZEROES.
011200     05      WS-END-DATE-R REDEFINES WS-END-DATE.
011300         10  WS-END-CCYY         PIC 9(04).
011400         10  WS-END-MM           PIC 9(02).
011500         10  WS-END-DD           PIC 9(02).
011600     05      FILLER              PIC X(04) VALUE SPACES.
011700
011800**          ---> fuer COBOL-Utility GET-STARTUPTEXT
011900 01          STUP-PARAMETER.
012000     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
012100     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
012200     05      STUP-TEXT           PIC X(030).
012300     05      FILLER              PIC X(04) VALUE SPACES.
012400
012500*----------------------------------------------------------------*
012600* Vier Statuszaehler und Gesamtzaehler -- Regel 2 des Fachbereichs
012700*----------------------------------------------------------------*
012800 01          STA-ZAEHLER.
012900     05      GESAMT-COUNT        PIC S9(09) COMP VALUE ZERO.
013000     05      NORMAL-COUNT        PIC S9(09) COMP VALUE ZERO.
013100     05      LATE-COUNT          PIC S9(09) COMP VALUE ZERO.
013200     05      EARLYLEAVE-COUNT    PIC S9(09) COMP VALUE ZERO.
013300     05      ABSENT-COUNT        PIC S9(09) COMP VALUE ZERO.
013400     05      FILLER              PIC X(04).
013500
013600*----------------------------------------------------------------*
013700* Reportzeilen -- Kopf und Summe, Spaltenlayout laut Fachbereich
013800*----------------------------------------------------------------*
013900 01          WS-RPT-HEADER.
014000     05      RH-DATE-RANGE       PIC X(19).
014100     05      RH-TOTAL            PIC X(06) VALUE " TOTAL".
014200     05      RH-NORMAL           PIC X(06) VALUE "NORMAL".
014300     05      RH-LATE             PIC X(06) VALUE "  LATE".
014400     05      RH-EARLYLV          PIC X(06) VALUE " ELEAV".
014500     05      RH-ABSENT           PIC X(06) VALUE "ABSENT".
014600     05      FILLER              PIC X(04) VALUE SPACES.
014700
014800 01          WS-RPT-LINE.
014900     05      RL-DATE-RANGE       PIC X(19).
015000     05      RL-TOTAL            PIC ZZZZZ9.
015100     05      RL-NORMAL           PIC ZZZZZ9.
015200     05      RL-LATE             PIC ZZZZZ9.
015300     05      RL-EARLYLV          PIC ZZZZZ9.
015400     05      RL-ABSENT           PIC ZZZZZ9.
015500     05      FILLER              PIC X(04) VALUE SPACES.
015600
015700 PROCEDURE DIVISION.
015800
015900******************************************************************
016000* Steuerungs-Section
016100******************************************************************
016200 A100-STEUERUNG SECTION.
016300 A100-00.
016400     IF  SHOW-VERSION
016500         DISPLAY K-MODUL " VERSION " K-MODUL-VERS
016600         STOP RUN
016700     END-IF
016800
016900     PERFORM B000-VORLAUF
017000
017100     IF  PRG-ABBRUCH
017200         CONTINUE
017300     ELSE
017400         PERFORM B100-VERARBEITUNG
017500             UNTIL FILE-EOF
017600         PERFORM B200-WRITE-REPORT
017700     END-IF
017800
017900     PERFORM B090-ENDE
018000     STOP RUN
018100     .
018200 A100-99.
018300     EXIT.
018400
018500******************************************************************
018600* Vorlauf -- Parameter holen, Dateien oeffnen
018700******************************************************************
018800 B000-VORLAUF SECTION.
018900 B000-00.
019000     PERFORM C000-INIT
019100     PERFORM P100-GETSTARTUPTEXT
019200
019300     IF  PRG-OK
019400         OPEN INPUT  ATTENDANCE-IN
019500         IF  NOT FILE-OK
019600             DISPLAY "ATTIN OPEN FEHLER REC-STATUS = " REC-STATUS
019700             SET PRG-ABBRUCH TO TRUE
019800         END-IF
019900     END-IF
020000
020100     IF  PRG-OK
020200         OPEN OUTPUT ATTENDANCE-STATS-RPT
020300         IF  NOT FILE-OK
020400             DISPLAY "ATSRPT OPEN FEHLER REC-STATUS = " REC-STATUS
020500             SET PRG-ABBRUCH TO TRUE
020600         END-IF
020700     END-IF
020800
020900     IF  PRG-OK
021000         PERFORM B300-READ-ATTIN
021100     END-IF
021200     .
021300 B000-99.
021400     EXIT.
021500
021600******************************************************************
021700* Ende -- Dateien schliessen
021800******************************************************************
021900 B090-ENDE SECTION.
022000 B090-00.
022100     IF  PRG-ABBRUCH
022200         DISPLAY ">>> ABBRUCH STADRV0O <<<"
022300     ELSE
022400         CLOSE ATTENDANCE-IN
022500         CLOSE ATTENDANCE-STATS-RPT
022600         MOVE GESAMT-COUNT TO D-NUM9
022700         DISPLAY "SAETZE IM BEREICH : " D-NUM9
022800         DISPLAY ">>> STADRV0O ENDE OK <<<"
022900     END-IF
023000     .
023100 B090-99.
023200     EXIT.
023300
023400******************************************************************
023500* Verarbeitung -- ein Satz pro Schleifendurchlauf, Regel 2
023600******************************************************************
023700 B100-VERARBEITUNG SECTION.
023800 B100-00.
023900     MOVE ATTIN-RECORD TO ATT-RECORD
024000
024100     IF  ATT-DATE NOT < WS-START-DATE
024200     AND ATT-DATE NOT > WS-END-DATE
024300         ADD 1 TO GESAMT-COUNT
024400
024500         EVALUATE TRUE
024600             WHEN ATT-NORMAL      ADD 1 TO NORMAL-COUNT
024700             WHEN ATT-LATE        ADD 1 TO LATE-COUNT
024800             WHEN ATT-EARLY-LEAVE ADD 1 TO EARLYLEAVE-COUNT
024900             WHEN ATT-ABSENT      ADD 1 TO ABSENT-COUNT
025000             WHEN OTHER           CONTINUE
025100         END-EVALUATE
025200     END-IF
025300
025400     PERFORM B300-READ-ATTIN
025500     .
025600 B100-99.
025700     EXIT.
025800
025900******************************************************************
026000* Report schreiben -- eine Kopfzeile, eine Summenzeile
026100******************************************************************
026200 B200-WRITE-REPORT SECTION.
026300 B200-00.
026400     INITIALIZE WS-RPT-HEADER
026500     MOVE " TOTAL"  TO RH-TOTAL
026600     MOVE "NORMAL"  TO RH-NORMAL
026700     MOVE "  LATE"  TO RH-LATE
026800     MOVE " ELEAV"  TO RH-EARLYLV
026900     MOVE "ABSENT"  TO RH-ABSENT
027000     STRING WS-START-DATE  " - " WS-END-DATE
027100            DELIMITED BY SIZE
027200       INTO RH-DATE-RANGE
027300     MOVE WS-RPT-HEADER TO ATSRPT-LINE
027400     WRITE ATSRPT-LINE
027500
027600     MOVE RH-DATE-RANGE  TO RL-DATE-RANGE
027700     MOVE GESAMT-COUNT     TO RL-TOTAL
027800     MOVE NORMAL-COUNT     TO RL-NORMAL
027900     MOVE LATE-COUNT       TO RL-LATE
028000     MOVE EARLYLEAVE-COUNT TO RL-EARLYLV
028100     MOVE ABSENT-COUNT     TO RL-ABSENT
028200     MOVE WS-RPT-LINE TO ATSRPT-LINE
028300     WRITE ATSRPT-LINE
028400     .
028500 B200-99.
028600     EXIT.
028700
028800******************************************************************
028900* Naechsten Satz von ATTIN lesen
029000******************************************************************
029100 B300-READ-ATTIN SECTION.
029200 B300-00.
029300     READ ATTENDANCE-IN INTO ATTIN-RECORD
029400         AT END SET FILE-EOF TO TRUE
029500     END-READ
029600     .
029700 B300-99.
029800     EXIT.
029900
030000******************************************************************
030100* Initialisierung von Feldern und Strukturen
030200******************************************************************
030300 C000-INIT SECTION.
030400 C000-00.
030500     INITIALIZE SCHALTER
030600     INITIALIZE STA-ZAEHLER
030700     .
030800 C000-99.
030900     EXIT.
031000
031100******************************************************************
031200* Aufruf COBOL-Utility: GETSTARTUPTEXT -- liest den Datumsbereich
031300* WS-START-DATE / WS-END-DATE (Format CCYYMMDD CCYYMMDD) fuer den
031400* Batchlauf
031500******************************************************************
031600 P100-GETSTARTUPTEXT SECTION.
031700 P100-00.
031800     MOVE SPACES TO STUP-TEXT
031900     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
032000                                     STUP-TEXT
032100                             GIVING  STUP-RESULT
032200     EVALUATE STUP-RESULT
032300         WHEN -9999 THRU ZERO
032400             MOVE STUP-RESULT TO D-NUM4
032500             DISPLAY "LESEN STARTUP FEHLGESCHLAGEN: " D-NUM4
032600             DISPLAY ">>> KEIN DATUMSBEREICH -- ABBRUCH <<<"
032700             SET PRG-ABBRUCH TO TRUE
032800
032900         WHEN OTHER
033000             UNSTRING STUP-TEXT DELIMITED BY " "
033100                 INTO WS-START-DATE
033200                      WS-END-DATE
033300     END-EVALUATE
033400     .
033500 P100-99.
033600     EXIT.
033700
033800******************************************************************
033900* ENDE Source-Programm
034000******************************************************************
