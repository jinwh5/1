000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. WTHDRV0O.
000400 AUTHOR. L. ORTIZ.
000500 INSTALLATION. HWY-DIV DATA PROCESSING.
000600 DATE-WRITTEN. 1996-08-05.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2006-01-19
001200* Letzte Version   :: A.00.06
001300* Kurzbeschreibung :: Batchlauf Wetterbewertung -- ermittelt fuer
001400*                     jeden WETTER-Satz die Baustellentauglichkeit
001500*                     und den Hinweistext, und uebertraegt beides
001600*                     nebst den Rohwerten auf die passenden SCHIN-
001700*                     Schichteintraege (Schluessel LOCATION+DATE)
001800* Auftrag          :: HWY-127 HWY-244 HWY-405
001900*                     12345678901234567
002000* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002200*----------------------------------------------------------------*
002300* Vers. | Datum      | von | Kommentar                           *
002400*-------|------------|-----|-------------------------------------*
002500*A.00.00|1996-08-05  | LOR | Neuerstellung
002600*A.00.01|1997-05-13  | rjm | Schwellenwerte in eigene Section
002700*       |            |     | C100-SUITABILITY ausgelagert
002800*A.00.02|1998-12-01  | kl  | Y2K -- WTH-DATE/SCH-DATE-Vergleich
002900*       |            |     | auf CCYY umgestellt
003000*A.00.03|2000-02-28  | jhs | Hinweistext C200-ADVISORY eingefuehrt
003100*       |            |     | (HWY-127)
003200*A.00.04|2002-10-09  | dpw | Wirkungstext C300-SCHED-IMPACT fuer
003300*       |            |     | SCHOUT eingefuehrt (HWY-244)
003400*A.00.05|2004-07-22  | jhs | WTH-TABLE-Groesse von 1000 auf 3000
003500*       |            |     | erhoeht
003600*A.00.06|2006-01-19  | dpw | ohne Treffer in WTH-TABLE bleibt
003700*       |            |     | SCHEDULE unveraendert, kein Abbruch
003800*       |            |     | mehr (HWY-405)
003900*----------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300*
004400* Liest zunaechst die gesamte Wetterdatei WTHIN in die Tabelle
004500* WTH-TABLE ein und ermittelt dabei je Satz Baustellentauglichkeit
004600* und Hinweistext (C100-SUITABILITY / C200-ADVISORY); der so
004700* ergaenzte Satz wird sofort auf WTHOUT herausgeschrieben.
004800* Anschliessend wird die Schichtdatei SCHIN Satz fuer Satz
004900* gelesen; zu jedem Satz wird per LOCATION+DATE der passende
005000* Wettersatz in der Tabelle gesucht, die Wetterwerte werden
005100* uebernommen und der Wirkungstext C300-SCHED-IMPACT gebildet.
005200* Ergebnis auf SCHOUT.
005300*
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     SWITCH-15 IS ANZEIGE-VERSION
006000         ON STATUS IS SHOW-VERSION
006100     CLASS ALPHNUM IS "0123456789"
006200                      "abcdefghijklmnopqrstuvwxyz"
006300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006400                      " .,;-_".
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT WEATHER-IN   ASSIGN TO "WTHIN"
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS REC-STATUS.
007100     SELECT WEATHER-OUT  ASSIGN TO "WTHOUT"
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS REC-STATUS.
007400     SELECT SCHEDULE-IN  ASSIGN TO "SCHIN"
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS REC-STATUS.
007700     SELECT SCHEDULE-OUT ASSIGN TO "SCHOUT"
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS REC-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400 FD  WEATHER-IN
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 400 CHARACTERS.
008700 01  WTHIN-RECORD                PIC X(400).
008800
008900 FD  WEATHER-OUT
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 400 CHARACTERS.
009200 01  WTHOUT-RECORD               PIC X(400).
009300
009400 FD  SCHEDULE-IN
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 600 CHARACTERS.
009700 01  SCHIN-RECORD                PIC X(600).
009800
009900 FD  SCHEDULE-OUT
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 600 CHARACTERS.
010200 01  SCHOUT-RECORD               PIC X(600).
010300
010400 WORKING-STORAGE SECTION.
010500*----------------------------------------------------------------*
010600* Satzbilder Wetter und Schichteinteilung
010700*----------------------------------------------------------------*
010800     COPY WTHREC0C.
010900     COPY SCHREC0C.
011000
011100*----------------------------------------------------------------*
011200* Schalter, Comp- und Display-Felder des Hauses
011300*----------------------------------------------------------------*
011400     COPY SCHALTR0C.
011500
011600*----------------------------------------------------------------*
011700* Felder mit konstantem Inhalt: Praefix K
011800*----------------------------------------------------------------*
011900 01          KONSTANTE-FELDER.
012000     05      K-MODUL             PIC X(08)       VALUE "WTHDRV0O".
012100     05      K-MODUL-VERS        PIC X(08)       VALUE "A.00.06 ".
012200     05      K-MAX-TAB           PIC S9(04) COMP    VALUE 3000.
012300     05      FILLER              PIC X(04)          VALUE SPACES.
012400
012500*----------------------------------------------------------------*
012600* Tabelle aller Wettersaetze -- Praefix W, gleiche Feldfolge wie
012700* WTHREC0C, gefuellt beim ersten Durchlauf durch WTHIN
012800*----------------------------------------------------------------*
012900 01          WTH-TABLE.
013000     05      WTH-TAB-ENTRY OCCURS 3000 TIMES
013100                           INDEXED BY WTH-IDX.
013200         COPY WTHREC0C REPLACING LEADING ==WTH-== BY ==W-==.
013300
013400*----------------------------------------------------------------*
013500* Arbeitsfelder Wettertabellensuche und Textaufbau -- Praefix C
013600*----------------------------------------------------------------*
013700 01          WTH-ARBEITSFELDER.
013800     05      WTH-PTR             PIC S9(04) COMP.
013900     05      FILLER              PIC X(04).
014000
014100 PROCEDURE DIVISION.
014200
014300******************************************************************
014400* Steuerungs-Section
014500******************************************************************
014600 A100-STEUERUNG SECTION.
014700 A100-00.
014800     IF  SHOW-VERSION
014900         DISPLAY K-MODUL " VERSION " K-MODUL-VERS
015000         STOP RUN
015100     END-IF
015200
015300     PERFORM B000-VORLAUF
015400
015500     IF  PRG-ABBRUCH
015600         CONTINUE
015700     ELSE
015800         SET FILE-OK TO TRUE
015900         PERFORM B300-READ-SCHIN
016000         PERFORM B100-VERARBEITUNG
016100                 UNTIL FILE-EOF
016200     END-IF
016300
016400     PERFORM B090-ENDE
016500     STOP RUN
016600     .
016700 A100-99.
016800     EXIT.
016900
017000******************************************************************
017100* Vorlauf -- Dateien oeffnen, Wettertabelle laden und bewerten
017200******************************************************************
017300 B000-VORLAUF SECTION.
017400 B000-00.
017500     PERFORM C000-INIT
017600
017700     OPEN INPUT  WEATHER-IN
017800     IF  NOT FILE-OK
017900         DISPLAY "WTHIN OPEN FEHLER REC-STATUS = " REC-STATUS
018000         SET PRG-ABBRUCH TO TRUE
018100     END-IF
018200
018300     IF  PRG-OK
018400         OPEN OUTPUT WEATHER-OUT
018500         IF  NOT FILE-OK
018600             DISPLAY "WTHOUT OPEN FEHLER REC-STATUS = " REC-STATUS
018700             SET PRG-ABBRUCH TO TRUE
018800         END-IF
018900     END-IF
019000
019100     IF  PRG-OK
019200         OPEN INPUT  SCHEDULE-IN
019300         IF  NOT FILE-OK
019400             DISPLAY "SCHIN OPEN FEHLER REC-STATUS = " REC-STATUS
019500             SET PRG-ABBRUCH TO TRUE
019600         END-IF
019700     END-IF
019800
019900     IF  PRG-OK
020000         OPEN OUTPUT SCHEDULE-OUT
020100         IF  NOT FILE-OK
020200             DISPLAY "SCHOUT OPEN FEHLER REC-STATUS = " REC-STATUS
020300             SET PRG-ABBRUCH TO TRUE
020400         END-IF
020500     END-IF
020600
020700     IF  PRG-OK
020800         PERFORM B050-LADEN-WETTER
020900             UNTIL FILE-EOF OR PRG-ABBRUCH
021000     END-IF
021100     .
021200 B000-99.
021300     EXIT.
021400
021500******************************************************************
021600* Ende -- Dateien schliessen
021700******************************************************************
021800 B090-ENDE SECTION.
021900 B090-00.
022000     IF  PRG-ABBRUCH
022100         DISPLAY ">>> ABBRUCH WTHDRV0O <<<"
022200     ELSE
022300         CLOSE WEATHER-IN
022400         CLOSE WEATHER-OUT
022500         CLOSE SCHEDULE-IN
022600         CLOSE SCHEDULE-OUT
022700         MOVE C9-COUNT TO D-NUM9
022800         DISPLAY "WETTERSAETZE BEWERTET: " D-NUM9
022900         DISPLAY ">>> WTHDRV0O ENDE OK <<<"
023000     END-IF
023100     .
023200 B090-99.
023300     EXIT.
023400
023500******************************************************************
023600* Wetterdatei einlesen, bewerten und sofort auf WTHOUT schreiben,
023700* dabei gleichzeitig in WTH-TABLE fuer die Schluesselsuche
023800* vorhalten
023900******************************************************************
024000 B050-LADEN-WETTER SECTION.
024100 B050-00.
024200     READ WEATHER-IN INTO WTHIN-RECORD
024300         AT END SET FILE-EOF TO TRUE
024400     END-READ
024500
024600     IF  NOT FILE-EOF
024700         IF  C9-COUNT >= K-MAX-TAB
024800             DISPLAY ">>> WTH-TABLE VOLL -- MAX " K-MAX-TAB
024900             SET PRG-ABBRUCH TO TRUE
025000         ELSE
025100             MOVE WTHIN-RECORD TO WTH-RECORD
025200             PERFORM C100-SUITABILITY
025300             PERFORM C200-ADVISORY
025400             MOVE WTH-RECORD TO WTHOUT-RECORD
025500             WRITE WTHOUT-RECORD
025600
025700             ADD 1 TO C9-COUNT
025800             SET WTH-IDX TO C9-COUNT
025900             MOVE WTH-RECORD TO WTH-TAB-ENTRY(WTH-IDX)
026000         END-IF
026100     END-IF
026200     .
026300 B050-99.
026400     EXIT.
026500
026600******************************************************************
026700* Verarbeitung -- ein SCHIN-Satz pro Aufruf, Regel 4 des
026800* Fachbereichs (Wettertauglichkeit und Wirkungstext)
026900******************************************************************
027000 B100-VERARBEITUNG SECTION.
027100 B100-00.
027200     MOVE SCHIN-RECORD TO SCH-RECORD
027300     SET MATCH-NOT-FOUND TO TRUE
027400
027500     PERFORM B200-SUCHE-WETTER
027600             VARYING WTH-IDX FROM 1 BY 1
027700             UNTIL WTH-IDX > C9-COUNT OR MATCH-FOUND
027800
027900     IF  MATCH-FOUND
028000         PERFORM C300-SCHED-IMPACT
028100     END-IF
028200
028300     MOVE SCH-RECORD TO SCHOUT-RECORD
028400     WRITE SCHOUT-RECORD
028500
028600     PERFORM B300-READ-SCHIN
028700     .
028800 B100-99.
028900     EXIT.
029000
029100******************************************************************
029200* Wettersatz mit gleichem LOCATION und DATE in WTH-TABLE suchen
029300* und die Wetterfelder auf den Schichtsatz uebertragen
029400******************************************************************
029500 B200-SUCHE-WETTER SECTION.
029600 B200-00.
029700     IF  W-LOCATION(WTH-IDX) = SCH-LOCATION
029800     AND W-DATE(WTH-IDX)     = SCH-DATE
029900         SET MATCH-FOUND TO TRUE
030000         MOVE W-CONDITION(WTH-IDX)     TO SCH-WEATHER-CONDITION
030100         MOVE W-TEMPERATURE(WTH-IDX)   TO SCH-TEMPERATURE
030200         MOVE W-RAINFALL(WTH-IDX)      TO SCH-RAINFALL
030300         MOVE W-WIND-SPEED(WTH-IDX)    TO SCH-WIND-SPEED
030400         MOVE W-ALERT(WTH-IDX)         TO SCH-WEATHER-ALERT
030500         MOVE W-SUITABLE-FOR-WORK(WTH-IDX)
030600                                       TO SCH-SUITABLE-FOR-WORK
030700     END-IF
030800     .
030900 B200-99.
031000     EXIT.
031100
031200******************************************************************
031300* Naechsten Satz von SCHIN lesen
031400******************************************************************
031500 B300-READ-SCHIN SECTION.
031600 B300-00.
031700     READ SCHEDULE-IN INTO SCHIN-RECORD
031800         AT END SET FILE-EOF TO TRUE
031900     END-READ
032000     .
032100 B300-99.
032200     EXIT.
032300
032400******************************************************************
032500* Initialisierung von Feldern und Strukturen
032600******************************************************************
032700 C000-INIT SECTION.
032800 C000-00.
032900     INITIALIZE SCHALTER
033000     MOVE ZERO TO C9-COUNT
033100     .
033200 C000-99.
033300     EXIT.
033400
033500******************************************************************
033600* Baustellentauglichkeit -- Regel 4a des Fachbereichs: NICHT
033700* tauglich, wenn RAINFALL > 5,0 ODER WIND-SPEED > 10,0 ODER
033800* TEMPERATURE < 5,0 ODER TEMPERATURE > 35,0
033900******************************************************************
034000 C100-SUITABILITY SECTION.
034100 C100-00.
034200     IF  WTH-RAINFALL   > 5.0
034300     OR  WTH-WIND-SPEED > 10.0
034400     OR  WTH-TEMPERATURE < 5.0
034500     OR  WTH-TEMPERATURE > 35.0
034600         SET WTH-NOT-SUITABLE TO TRUE
034700     ELSE
034800         SET WTH-SUITABLE TO TRUE
034900     END-IF
035000     .
035100 C100-99.
035200     EXIT.
035300
035400******************************************************************
035500* Hinweistext -- Regel 4b des Fachbereichs, feste Reihenfolge der
035600* Teilsaetze, mehrere koennen gleichzeitig zutreffen
035700******************************************************************
035800 C200-ADVISORY SECTION.
035900 C200-00.
036000     MOVE SPACES TO WTH-WORK-SUGGESTION
036100     MOVE 1 TO WTH-PTR
036200
036300     IF  WTH-RAINFALL > 0
036400         STRING "RAIN PRESENT, TAKE RAIN PRECAUTIONS. "
036500                DELIMITED BY SIZE
036600           INTO WTH-WORK-SUGGESTION
036700           WITH POINTER WTH-PTR
036800     END-IF
036900
037000     IF  WTH-WIND-SPEED > 5.0
037100         STRING "HIGH WIND, MIND ELEVATED-WORK SAFETY. "
037200                DELIMITED BY SIZE
037300           INTO WTH-WORK-SUGGESTION
037400           WITH POINTER WTH-PTR
037500     END-IF
037600
037700     IF  WTH-TEMPERATURE < 10.0
037800         STRING "LOW TEMPERATURE, KEEP WARM. "
037900                DELIMITED BY SIZE
038000           INTO WTH-WORK-SUGGESTION
038100           WITH POINTER WTH-PTR
038200     ELSE
038300       IF WTH-TEMPERATURE > 30.0
038400         STRING "HIGH TEMPERATURE, GUARD AGAINST HEAT. "
038500                DELIMITED BY SIZE
038600           INTO WTH-WORK-SUGGESTION
038700           WITH POINTER WTH-PTR
038800       END-IF
038900     END-IF
039000
039100     IF  WTH-PTR = 1
039200         MOVE "WEATHER SUITABLE FOR WORK, PROCEED AS NORMAL."
039300           TO WTH-WORK-SUGGESTION
039400     END-IF
039500     .
039600 C200-99.
039700     EXIT.
039800
039900******************************************************************
040000* Wirkungstext fuer SCHOUT -- Regel 4c des Fachbereichs, nutzt
040100* dieselben Schwellenwerte wie C100-SUITABILITY
040200******************************************************************
040300 C300-SCHED-IMPACT SECTION.
040400 C300-00.
040500     MOVE SPACES TO SCH-WEATHER-IMPACT
040600     MOVE 1 TO WTH-PTR
040700
040800     IF  SCH-NOT-SUITABLE
040900         STRING "CURRENT WEATHER UNSUITABLE FOR WORK: "
041000                DELIMITED BY SIZE
041100           INTO SCH-WEATHER-IMPACT
041200           WITH POINTER WTH-PTR
041300
041400         IF  SCH-RAINFALL > 5.0
041500             STRING "EXCESSIVE RAINFALL; " DELIMITED BY SIZE
041600               INTO SCH-WEATHER-IMPACT
041700               WITH POINTER WTH-PTR
041800         END-IF
041900         IF  SCH-WIND-SPEED > 10.0
042000             STRING "EXCESSIVE WIND; " DELIMITED BY SIZE
042100               INTO SCH-WEATHER-IMPACT
042200               WITH POINTER WTH-PTR
042300         END-IF
042400         IF  SCH-TEMPERATURE < 5.0
042500             STRING "TEMPERATURE TOO LOW; " DELIMITED BY SIZE
042600               INTO SCH-WEATHER-IMPACT
042700               WITH POINTER WTH-PTR
042800         END-IF
042900         IF  SCH-TEMPERATURE > 35.0
043000             STRING "TEMPERATURE TOO HIGH; " DELIMITED BY SIZE
043100               INTO SCH-WEATHER-IMPACT
043200               WITH POINTER WTH-PTR
043300         END-IF
043400     ELSE
043500         MOVE "CURRENT WEATHER SUITABLE FOR WORK"
043600           TO SCH-WEATHER-IMPACT
043700     END-IF
043800     .
043900 C300-99.
044000     EXIT.
044100
044200******************************************************************
044300* ENDE Source-Programm
044400******************************************************************
