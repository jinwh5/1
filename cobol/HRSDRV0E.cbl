000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. HRSDRV0O.
000400 AUTHOR. K. LEHMANN.
000500 INSTALLATION. HWY-DIV DATA PROCESSING.
000600 DATE-WRITTEN. 1992-06-15.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2003-11-04
001200* Letzte Version   :: A.00.05
001300* Kurzbeschreibung :: Batchlauf Arbeitszeitberechnung (Check-In/
001400*                     Check-Out) fuer die Anwesenheitsdatei
001500* Auftrag          :: HWY-114 HWY-118 HWY-233 HWY-402
001600*                     12345678901234567
001700* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers. | Datum      | von | Kommentar                           *
002100*-------|------------|-----|-------------------------------------*
002200*A.00.00|1992-06-15  | kl  | Neuerstellung
002300*A.00.01|1993-02-09  | kl  | Fehler in C210-DAY-NUMBER behoben --
002400*       |            |     | Schaltjahrpruefung lieferte falschen
002500*       |            |     | Wert fuer CCYY MOD 100 = 0
002600*A.00.02|1995-07-21  | rjm | Ueberstunden-Feld ATT-OVERTIME-HOURS
002700*       |            |     | mitgefuehrt, wird vom Batchlauf nicht
002800*       |            |     | mehr berechnet (Vorgabe HWY-118)
002900*A.00.03|1998-11-30  | kl  | Y2K -- Datumsfelder in ATTREC0C von
003000*       |            |     | JJ auf CCYY umgestellt, Umstellung in
003100*       |            |     | dieser Section nachgezogen
003200*A.00.04|2001-05-14  | jhs | ABSTAND-MIN wird jetzt bei negativem
003300*       |            |     | Ergebnis (Check-Out vor Check-In) auf
003400*       |            |     | ZERO gesetzt statt Abbruch (HWY-233)
003500*A.00.05|2003-11-04  | dpw | REC-COUNT/UPD-COUNT Endstatistik nach
003600*       |            |     | B090-ENDE verlegt (HWY-402)
003700*----------------------------------------------------------------*
003800*
003900* Programmbeschreibung
004000* --------------------
004100*
004200* Liest die Anwesenheits-Eingangsdatei ATTIN Satz fuer Satz.  Fuer
004300* jeden Satz, bei dem sowohl CHECK-IN-TS als auch CHECK-OUT-TS
004400* belegt sind und ATT-WORK-HOURS noch nicht vorbelegt ist, wird
004500* die Arbeitszeit in Zehntelstunden errechnet, der Satz
004600* auf ATTOUT herausgeschrieben.  Saetze, die die Bedingung nicht
004700* erfuellen, werden unveraendert durchgereicht.
004800*
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     SWITCH-15 IS ANZEIGE-VERSION
005500         ON STATUS IS SHOW-VERSION
005600     CLASS ALPHNUM IS "0123456789"
005700                      "abcdefghijklmnopqrstuvwxyz"
005800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005900                      " .,;-_".
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT ATTENDANCE-IN  ASSIGN TO "ATTIN"
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS REC-STATUS.
006600     SELECT ATTENDANCE-OUT ASSIGN TO "ATTOUT"
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS REC-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  ATTENDANCE-IN
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 200 CHARACTERS.
007600 01  ATTIN-RECORD                PIC X(200).
007700
007800 FD  ATTENDANCE-OUT
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 200 CHARACTERS.
008100 01  ATTOUT-RECORD               PIC X(200).
008200
008300 WORKING-STORAGE SECTION.
008400*----------------------------------------------------------------*
008500* Satzbild Anwesenheit -- Praefix ATT
008600*----------------------------------------------------------------*
008700     COPY ATTREC0C.
008800
008900*----------------------------------------------------------------*
009000* Schalter, Comp- und Display-Felder des Hauses
009100*----------------------------------------------------------------*
009200     COPY SCHALTR0C.
009300
009400*----------------------------------------------------------------*
009500* Felder mit konstantem Inhalt: Praefix K
009600*----------------------------------------------------------------*
009700 01          KONSTANTE-FELDER.
009800     05      K-MODUL             PIC X(08)       VALUE "HRSDRV0O".
009900     05      K-MODUL-VERS        PIC X(08)       VALUE "A.00.05 ".
010000     05      FILLER              PIC X(04)          VALUE SPACES.
010100
010200*----------------------------------------------------------------*
010300* Arbeitsfelder fuer die Tageszahl-Berechnung (Julianisches Datum
010400* ab Jahr 1, kein FUNCTION-Aufruf im Haus ueblich)
010500*----------------------------------------------------------------*
010600 01          C210-ARBEITSFELDER.
010700     05      C210-CCYY           PIC S9(04) COMP.
010800     05      C210-MM             PIC S9(04) COMP.
010900     05      C210-DD             PIC S9(04) COMP.
011000     05      C210-YR-1           PIC S9(09) COMP.
011100     05      C210-LEAP-SW        PIC X.
011200          88 C210-IS-LEAP                     VALUE "Y".
011300          88 C210-NOT-LEAP                    VALUE "N".
011400     05      C210-DAYNO          PIC S9(09) COMP.
011500     05      C210-REM4           PIC S9(04) COMP.
011600     05      C210-REM100         PIC S9(04) COMP.
011700     05      C210-REM400         PIC S9(04) COMP.
011800     05      FILLER              PIC X(04).
011900
012000 01          CUM-DAYS-TABLE.
012100     05      FILLER PIC S9(04) COMP VALUE 0.
012200     05      FILLER PIC S9(04) COMP VALUE 31.
012300     05      FILLER PIC S9(04) COMP VALUE 59.
012400     05      FILLER PIC S9(04) COMP VALUE 90.
012500     05      FILLER PIC S9(04) COMP VALUE 120.
012600     05      FILLER PIC S9(04) COMP VALUE 151.
012700     05      FILLER PIC S9(04) COMP VALUE 181.
012800     05      FILLER PIC S9(04) COMP VALUE 212.
012900     05      FILLER PIC S9(04) COMP VALUE 243.
013000     05      FILLER PIC S9(04) COMP VALUE 273.
013100     05      FILLER PIC S9(04) COMP VALUE 304.
013200     05      FILLER PIC S9(04) COMP VALUE 334.
013300 01          CUM-DAYS-R REDEFINES CUM-DAYS-TABLE.
013400     05      CUM-DAYS            PIC S9(04) COMP OCCURS 12.
013500
013600*----------------------------------------------------------------*
013700* Arbeitsfelder Stundenberechnung -- Praefix C
013800*----------------------------------------------------------------*
013900 01          HRS-ARBEITSFELDER.
014000     05      HRS-CI-DAYNO        PIC S9(09) COMP.
014100     05      HRS-CO-DAYNO        PIC S9(09) COMP.
014200     05      HRS-CI-MINOFDAY     PIC S9(09) COMP.
014300     05      HRS-CO-MINOFDAY     PIC S9(09) COMP.
014400     05      HRS-ABSTAND-MIN     PIC S9(09) COMP.
014500     05      HRS-SIXTHS          PIC S9(09) COMP.
014600     05      FILLER              PIC X(04).
014700
014800*----------------------------------------------------------------*
014900* Endstatistik
015000*----------------------------------------------------------------*
015100 01          END-STATISTIK.
015200     05      REC-COUNT           PIC S9(09) COMP VALUE ZERO.
015300     05      UPD-COUNT           PIC S9(09) COMP VALUE ZERO.
015400     05      PASS-COUNT          PIC S9(09) COMP VALUE ZERO.
015500     05      FILLER              PIC X(04) VALUE SPACES.
015600
015900 PROCEDURE DIVISION.
016000
016100******************************************************************
016200* Steuerungs-Section
016300******************************************************************
016400 A100-STEUERUNG SECTION.
016500 A100-00.
016600     IF  SHOW-VERSION
016700         DISPLAY K-MODUL " VERSION " K-MODUL-VERS
016800         STOP RUN
016900     END-IF
017000
017100     PERFORM B000-VORLAUF
017200
017300     IF  PRG-ABBRUCH
017400         CONTINUE
017500     ELSE
017600         PERFORM B100-VERARBEITUNG
017700             UNTIL FILE-EOF
017800     END-IF
017900
018000     PERFORM B090-ENDE
018100     STOP RUN
018200     .
018300 A100-99.
018400     EXIT.
018500
018600******************************************************************
018700* Vorlauf -- Dateien oeffnen, Felder initialisieren
018800******************************************************************
018900 B000-VORLAUF SECTION.
019000 B000-00.
019100     PERFORM C000-INIT
019200
019300     OPEN INPUT  ATTENDANCE-IN
019400     IF  NOT FILE-OK
019500         DISPLAY "ATTIN OPEN FEHLER REC-STATUS = " REC-STATUS
019600         SET PRG-ABBRUCH TO TRUE
019700     END-IF
019800
019900     IF  PRG-OK
020000         OPEN OUTPUT ATTENDANCE-OUT
020100         IF  NOT FILE-OK
020200             DISPLAY "ATTOUT OPEN FEHLER REC-STATUS = " REC-STATUS
020300             SET PRG-ABBRUCH TO TRUE
020400         END-IF
020500     END-IF
020600
020700     IF  PRG-OK
020800         PERFORM B200-READ-ATTIN
020900     END-IF
021000     .
021100 B000-99.
021200     EXIT.
021300
021400******************************************************************
021500* Ende -- Dateien schliessen, Endstatistik ausgeben
021600******************************************************************
021700 B090-ENDE SECTION.
021800 B090-00.
021900     IF  PRG-ABBRUCH
022000         DISPLAY ">>> ABBRUCH HRSDRV0O <<<"
022100     ELSE
022200         CLOSE ATTENDANCE-IN
022300         CLOSE ATTENDANCE-OUT
022400         MOVE REC-COUNT  TO D-NUM9
022500         DISPLAY "SAETZE GELESEN    : " D-NUM9
022600         MOVE UPD-COUNT  TO D-NUM9
022700         DISPLAY "SAETZE BERECHNET  : " D-NUM9
022800         MOVE PASS-COUNT TO D-NUM9
022900         DISPLAY "SAETZE DURCHGEREICHT: " D-NUM9
023000         DISPLAY ">>> HRSDRV0O ENDE OK <<<"
023100     END-IF
023200     .
023300 B090-99.
023400     EXIT.
023500
023600******************************************************************
023700* Verarbeitung -- ein Satz pro Schleifendurchlauf
023800******************************************************************
023900 B100-VERARBEITUNG SECTION.
024000 B100-00.
024100     ADD 1 TO REC-COUNT
024200     MOVE ATTIN-RECORD TO ATT-RECORD
024300
024400     IF  ATT-CHECK-IN-TS  NOT = ZERO
024500     AND ATT-CHECK-OUT-TS NOT = ZERO
024600     AND ATT-WORK-HOURS   = ZERO
024700         PERFORM C100-COMPUTE-HOURS
024800         ADD 1 TO UPD-COUNT
024900     ELSE
025000         ADD 1 TO PASS-COUNT
025100     END-IF
025200
025300     MOVE ATT-RECORD TO ATTOUT-RECORD
025400     WRITE ATTOUT-RECORD
025500
025600     PERFORM B200-READ-ATTIN
025700     .
025800 B100-99.
025900     EXIT.
026000
026100******************************************************************
026200* Naechsten Satz von ATTIN lesen
026300******************************************************************
026400 B200-READ-ATTIN SECTION.
026500 B200-00.
026600     READ ATTENDANCE-IN INTO ATTIN-RECORD
026700         AT END SET FILE-EOF TO TRUE
026800     END-READ
026900     .
027000 B200-99.
027100     EXIT.
027200
027300******************************************************************
027400* Initialisierung von Feldern und Strukturen
027500******************************************************************
027600 C000-INIT SECTION.
027700 C000-00.
027800     INITIALIZE SCHALTER
027900     INITIALIZE END-STATISTIK
028000     .
028100 C000-99.
028200     EXIT.
028300
028400******************************************************************
028500* Arbeitszeitberechnung -- Regel 1 des Fachbereichs:
028600*   ABSTAND-MIN = Minuten zwischen CHECK-IN-TS und CHECK-OUT-TS
028700*   WORK-HOURS  = ROUND(ABSTAND-MIN / 6) / 10
028800* d.h. Rundung auf die naechste Zehntelstunde (kaufmaennisch)
028900******************************************************************
029000 C100-COMPUTE-HOURS SECTION.
029100 C100-00.
029200     MOVE ATT-CI-DATE(1:4) TO C210-CCYY
029300     MOVE ATT-CI-DATE(5:2) TO C210-MM
029400     MOVE ATT-CI-DATE(7:2) TO C210-DD
029500     PERFORM C210-DAY-NUMBER
029600     MOVE C210-DAYNO TO HRS-CI-DAYNO
029700     COMPUTE HRS-CI-MINOFDAY = ATT-CI-HH * 60 + ATT-CI-MI
029800
029900     MOVE ATT-CO-DATE(1:4) TO C210-CCYY
030000     MOVE ATT-CO-DATE(5:2) TO C210-MM
030100     MOVE ATT-CO-DATE(7:2) TO C210-DD
030200     PERFORM C210-DAY-NUMBER
030300     MOVE C210-DAYNO TO HRS-CO-DAYNO
030400     COMPUTE HRS-CO-MINOFDAY = ATT-CO-HH * 60 + ATT-CO-MI
030500
030600     COMPUTE HRS-ABSTAND-MIN =
030700             (HRS-CO-DAYNO - HRS-CI-DAYNO) * 1440
030800             + HRS-CO-MINOFDAY - HRS-CI-MINOFDAY
030900
031000     IF  HRS-ABSTAND-MIN < ZERO
031100         MOVE ZERO TO HRS-ABSTAND-MIN
031200     END-IF
031300
031400     COMPUTE HRS-SIXTHS ROUNDED = HRS-ABSTAND-MIN / 6
031500     COMPUTE ATT-WORK-HOURS = HRS-SIXTHS / 10
031600     .
031700 C100-99.
031800     EXIT.
031900
032000******************************************************************
032100* Tageszahl (Julianische Zaehlung ab Jahr 1) fuer ein CCYYMMDD-
032200* Datum, um die Differenz zweier Datumsfelder in Tagen zu bekommen
032300******************************************************************
032400 C210-DAY-NUMBER SECTION.
032500 C210-00.
032600     COMPUTE C210-YR-1 = C210-CCYY - 1
032700
032800     DIVIDE C210-CCYY BY 4   GIVING C4-I1 REMAINDER C210-REM4
032900     DIVIDE C210-CCYY BY 100 GIVING C4-I1 REMAINDER C210-REM100
033000     DIVIDE C210-CCYY BY 400 GIVING C4-I1 REMAINDER C210-REM400
033100
033200     IF  (C210-REM4 = ZERO AND C210-REM100 NOT = ZERO)
033300     OR  (C210-REM400 = ZERO)
033400         SET C210-IS-LEAP TO TRUE
033500     ELSE
033600         SET C210-NOT-LEAP TO TRUE
033700     END-IF
033800
033900     COMPUTE C210-DAYNO =
034000             C210-YR-1 * 365 + (C210-YR-1 / 4)
034100             - (C210-YR-1 / 100) + (C210-YR-1 / 400)
034200             + CUM-DAYS(C210-MM) + C210-DD
034300
034400     IF  C210-IS-LEAP AND C210-MM > 2
034500         ADD 1 TO C210-DAYNO
034600     END-IF
034700     .
034800 C210-99.
034900     EXIT.
035000
035100******************************************************************
035200* ENDE Source-Programm
035300******************************************************************
