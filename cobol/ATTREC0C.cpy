000100*----------------------------------------------------------------*
000200* ATTREC0C
000300* Kurzbeschreibung :: ATTENDANCE transaction record layout --
000400*                     daily check-in/check-out for a crew member
000500*----------------------------------------------------------------*
000600* Vers. | Datum      | von | Kommentar
000700*-------|------------|-----|--------------------------------------
000800* A.00.00|1992-06-11 | kl  | Neuerstellung
000900* A.00.01|1995-02-27 | rjm | added ATT-OVERTIME-HOURS
001000* A.00.02|1998-12-04 | kl  | Y2K -- CCYY widened to 4 throughout
001100*----------------------------------------------------------------*
001200*
001300 01  ATT-RECORD.
001400*----------------------------------------------------------------*
001500*    ** key field
001600*----------------------------------------------------------------*
001700     05  ATT-ID                   PIC 9(09).
001800     05  ATT-WORKER-ID            PIC 9(09).
001900     05  ATT-DATE                 PIC 9(08).
002000     05  ATT-DATE-R REDEFINES ATT-DATE.
002100         10  ATT-DATE-CCYY        PIC 9(04).
002200         10  ATT-DATE-MM          PIC 9(02).
002300         10  ATT-DATE-DD          PIC 9(02).
002400*----------------------------------------------------------------*
002500*    ** timestamps, CCYYMMDDHHMMSS -- ATT-CHECK-OUT-TS = 0 means
002600*    ** the crew member has not yet checked out
002700*----------------------------------------------------------------*
002800     05  ATT-CHECK-IN-TS          PIC 9(14).
002900     05  ATT-CHECK-IN-TS-R REDEFINES ATT-CHECK-IN-TS.
003000         10  ATT-CI-DATE          PIC 9(08).
003100         10  ATT-CI-HH            PIC 9(02).
003200         10  ATT-CI-MI            PIC 9(02).
003300         10  ATT-CI-SS            PIC 9(02).
003400     05  ATT-CHECK-OUT-TS         PIC 9(14).
003500     05  ATT-CHECK-OUT-TS-R REDEFINES ATT-CHECK-OUT-TS.
003600         10  ATT-CO-DATE          PIC 9(08).
003700         10  ATT-CO-HH            PIC 9(02).
003800         10  ATT-CO-MI            PIC 9(02).
003900         10  ATT-CO-SS            PIC 9(02).
004000     05  ATT-STATUS               PIC X(10).
004100         88  ATT-NORMAL                      VALUE "NORMAL    ".
004200         88  ATT-LATE                        VALUE "LATE      ".
004300         88  ATT-EARLY-LEAVE                 VALUE "EARLYLEAVE".
004400         88  ATT-ABSENT                      VALUE "ABSENT    ".
004500     05  ATT-WORK-HOURS           PIC S9(03)V9(01).
004600     05  ATT-OVERTIME-HOURS       PIC S9(03)V9(01).
004700     05  ATT-REMARKS              PIC X(100).
004800     05  FILLER                   PIC X(28).
004900*
