000100*----------------------------------------------------------------*
000200* SCHREC0C
000300* Kurzbeschreibung :: SCHEDULE transaction record layout -- one
000400*                     crew member's shift assignment, plus the
000500*                     weather and conflict fields the batch
000600*                     drivers derive onto it
000700*----------------------------------------------------------------*
000800* Vers. | Datum      | von | Kommentar
000900*-------|------------|-----|--------------------------------------
001000* A.00.00|1993-09-08 | kl  | Neuerstellung
001100* A.00.01|1996-05-30 | rjm | added WEATHER-* derived fields
001200* A.00.02|1997-01-22 | jhs | added HAS-CONFLICT / CONFLICT-DESCR
001300*----------------------------------------------------------------*
001400*
001500 01  SCH-RECORD.
001600*----------------------------------------------------------------*
001700*    ** key field
001800*----------------------------------------------------------------*
001900     05  SCH-ID                   PIC 9(09).
002000     05  SCH-WORKER-ID            PIC 9(09).
002100     05  SCH-PROJECT-ID           PIC 9(09).
002200     05  SCH-DATE                 PIC 9(08).
002300     05  SCH-DATE-R REDEFINES SCH-DATE.
002400         10  SCH-DATE-CCYY        PIC 9(04).
002500         10  SCH-DATE-MM          PIC 9(02).
002600         10  SCH-DATE-DD          PIC 9(02).
002700     05  SCH-SHIFT-TYPE           PIC X(10).
002800         88  SCH-SHIFT-DAY                   VALUE "DAY       ".
002900         88  SCH-SHIFT-SWING                 VALUE "SWING     ".
003000         88  SCH-SHIFT-NIGHT                 VALUE "NIGHT     ".
003100*----------------------------------------------------------------*
003200*    ** shift start/end, HHMM 24-hour clock
003300*----------------------------------------------------------------*
003400     05  SCH-START-TIME           PIC 9(04).
003500     05  SCH-START-TIME-R REDEFINES SCH-START-TIME.
003600         10  SCH-START-HH         PIC 9(02).
003700         10  SCH-START-MM         PIC 9(02).
003800     05  SCH-END-TIME             PIC 9(04).
003900     05  SCH-END-TIME-R REDEFINES SCH-END-TIME.
004000         10  SCH-END-HH           PIC 9(02).
004100         10  SCH-END-MM           PIC 9(02).
004200     05  SCH-LOCATION             PIC X(30).
004300     05  SCH-STATUS               PIC X(10).
004400*----------------------------------------------------------------*
004500*    ** derived weather fields -- copied from WEATHER-INFO and
004600*    ** evaluated by WTHDRV0O
004700*----------------------------------------------------------------*
004800     05  SCH-WEATHER-CONDITION    PIC X(10).
004900     05  SCH-TEMPERATURE          PIC S9(03)V9(01).
005000     05  SCH-RAINFALL             PIC S9(03)V9(01).
005100     05  SCH-WIND-SPEED           PIC S9(03)V9(01).
005200     05  SCH-WEATHER-ALERT        PIC X(60).
005300     05  SCH-SUITABLE-FOR-WORK    PIC X(01).
005400         88  SCH-SUITABLE                    VALUE "Y".
005500         88  SCH-NOT-SUITABLE                VALUE "N".
005600     05  SCH-WEATHER-IMPACT       PIC X(200).
005700*----------------------------------------------------------------*
005800*    ** derived conflict fields -- set by SCCDRV0O
005900*----------------------------------------------------------------*
006000     05  SCH-HAS-CONFLICT         PIC X(01).
006100         88  SCH-CONFLICT-FOUND              VALUE "Y".
006200         88  SCH-CONFLICT-NONE                VALUE "N".
006300     05  SCH-CONFLICT-DESCR       PIC X(100).
006400     05  SCH-REMARKS              PIC X(100).
006500     05  FILLER                   PIC X(23).
006600*
