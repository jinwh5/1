000100*----------------------------------------------------------------*
000200* PRJREC0C
000300* Kurzbeschreibung :: PROJECT master record layout -- carried for
000400*                     data-model completeness (PROGRESS-IN carries
000500*                     its own PROJECT-ID and does not require this
000600*                     file to be opened by any current driver)
000700*----------------------------------------------------------------*
000800* Vers. | Datum      | von | Kommentar
000900*-------|------------|-----|--------------------------------------
001000* A.00.00|1995-07-01 | jhs | Neuerstellung
001100* A.00.01|1998-12-04 | kl  | Y2K -- PRJ-START/END-CCYY widened
001200*----------------------------------------------------------------*
001300*
001400 01  PRJ-RECORD.
001500*----------------------------------------------------------------*
001600*    ** key field
001700*----------------------------------------------------------------*
001800     05  PRJ-ID                   PIC 9(09).
001900     05  PRJ-NAME                 PIC X(40).
002000     05  PRJ-DESCRIPTION          PIC X(100).
002100     05  PRJ-LOCATION             PIC X(30).
002200     05  PRJ-START-DATE           PIC 9(08).
002300     05  PRJ-START-DATE-R REDEFINES PRJ-START-DATE.
002400         10  PRJ-START-CCYY       PIC 9(04).
002500         10  PRJ-START-MM         PIC 9(02).
002600         10  PRJ-START-DD         PIC 9(02).
002700     05  PRJ-END-DATE             PIC 9(08).
002800     05  PRJ-END-DATE-R REDEFINES PRJ-END-DATE.
002900         10  PRJ-END-CCYY         PIC 9(04).
003000         10  PRJ-END-MM           PIC 9(02).
003100         10  PRJ-END-DD           PIC 9(02).
003200     05  PRJ-STATUS               PIC X(10).
003300         88  PRJ-IN-PROGRESS                 VALUE "INPROGRESS".
003400         88  PRJ-COMPLETED                   VALUE "COMPLETED ".
003500         88  PRJ-SUSPENDED                   VALUE "SUSPENDED ".
003600     05  PRJ-MANAGER              PIC X(30).
003700     05  PRJ-BUDGET               PIC S9(09)V9(02).
003800     05  PRJ-PROGRESS             PIC 9(03).
003900     05  FILLER                   PIC X(25).
004000*
