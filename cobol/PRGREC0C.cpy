000100*----------------------------------------------------------------*
000200* PRGREC0C
000300* Kurzbeschreibung :: PROGRESS transaction record layout -- one
000400*                     road section's actual-vs-planned progress,
000500*                     evaluated for delay by PRGDRV0O
000600*----------------------------------------------------------------*
000700* Vers. | Datum      | von | Kommentar
000800*-------|------------|-----|--------------------------------------
000900* A.00.00|1995-07-01 | jhs | Neuerstellung
001000* A.00.01|1998-12-04 | kl  | Y2K -- date fields widened to CCYY
001100*----------------------------------------------------------------*
001200*
001300 01  PRG-RECORD.
001400*----------------------------------------------------------------*
001500*    ** key field
001600*----------------------------------------------------------------*
001700     05  PRG-ID                   PIC 9(09).
001800     05  PRG-PROJECT-ID           PIC 9(09).
001900     05  PRG-SECTION              PIC X(30).
002000     05  PRG-PLANNED-PROGRESS     PIC 9(03).
002100     05  PRG-ACTUAL-PROGRESS      PIC 9(03).
002200     05  PRG-START-DATE           PIC 9(08).
002300     05  PRG-START-DATE-R REDEFINES PRG-START-DATE.
002400         10  PRG-START-CCYY       PIC 9(04).
002500         10  PRG-START-MM         PIC 9(02).
002600         10  PRG-START-DD         PIC 9(02).
002700     05  PRG-PLANNED-END-DATE     PIC 9(08).
002800     05  PRG-PLANNED-END-DATE-R REDEFINES PRG-PLANNED-END-DATE.
002900         10  PRG-PLND-END-CCYY    PIC 9(04).
003000         10  PRG-PLND-END-MM      PIC 9(02).
003100         10  PRG-PLND-END-DD      PIC 9(02).
003200*----------------------------------------------------------------*
003300*    ** ACTUAL-END-DATE = ZERO means the section is not yet
003400*    ** finished
003500*----------------------------------------------------------------*
003600     05  PRG-ACTUAL-END-DATE      PIC 9(08).
003700     05  PRG-STATUS               PIC X(10).
003800         88  PRG-STAT-IN-PROGRESS            VALUE "INPROGRESS".
003900         88  PRG-STAT-COMPLETED               VALUE "COMPLETED ".
004000         88  PRG-STAT-DELAYED                 VALUE "DELAYED   ".
004100     05  PRG-DESCRIPTION          PIC X(100).
004200     05  PRG-OBSTACLES            PIC X(100).
004300     05  PRG-SOLUTIONS            PIC X(100).
004400     05  PRG-REMARKS              PIC X(100).
004500*----------------------------------------------------------------*
004600*    ** delay-selection flags set by PRGDRV0O -- not part of the
004700*    ** on-line PROGRESS entity, carried only on PROGRESS-OUT
004800*----------------------------------------------------------------*
004900     05  PRG-DELAYED-BY-DATE      PIC X(01).
005000         88  PRG-DBD-YES                      VALUE "Y".
005100         88  PRG-DBD-NO                        VALUE "N".
005200     05  PRG-BEHIND-SCHEDULE      PIC X(01).
005300         88  PRG-BS-YES                       VALUE "Y".
005400         88  PRG-BS-NO                        VALUE "N".
005500     05  FILLER                   PIC X(18).
005600*
